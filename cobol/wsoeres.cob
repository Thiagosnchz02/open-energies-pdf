000010*******************************************
000020*                                          *
000030*  Record Definition For Results File      *
000040*     One comparison result per study      *
000050*******************************************
000060*  File size 100 bytes.
000070*
000080* 06/01/26 vbc - Created.
000090* 11/03/26 vbc - Added Res-Rec-Type/Res-Status-Ind, same idea as
000100*                the OE-147 fields on wsoeest.  Ticket OE-147.
000110* 19/05/26 vbc - Added Res-Recomienda-Cd for the regional rollup
000120*                job - not set by oe010.  Ticket OE-203.
000130* 09/08/26 RJC - Added Res-Fecha-Proceso/Res-Batch-Id, widened
000140*                Filler to keep the record on a round 100, per
000150*                ticket OE-362.
000160*
000170 01  OE-Results-Record.
000180     03  Res-Study-Id           pic x(10).
000190     03  Res-Rec-Type           pic x(2)       value "RS".
000200         88  Res-Rec-Valid                     value "RS".
000210     03  Res-Status-Ind         pic x          value "A".
000220         88  Res-Is-Active                     value "A".
000230         88  Res-Is-Superseded                 value "S".
000240     03  Res-Cups               pic x(22).
000250     03  Res-Total-Anual-Act    pic s9(7)v9(2).
000260     03  Res-Total-Anual-Prop   pic s9(7)v9(2).
000270     03  Res-Ahorro-Anual       pic s9(7)v9(2).
000280     03  Res-Ahorro-Mensual     pic s9(7)v9(2).
000290     03  Res-Ahorro-Pct         pic s9(3)v9(2).
000300     03  Res-Recomienda-Cd      pic x.
000310*                                  Not set by oe010 - carried for
000320*                                  the regional rollup job's own
000330*                                  recommendation flag.
000340     03  Res-Fecha-Proceso      pic x(8).
000350     03  Res-Batch-Id           pic x(6).
000360     03  filler                 pic x(9).
000370*
000380 01  OE-Results-Header.
000390*                                  Run-level control record, not
000400*                                  currently written - symmetry
000410*                                  with Pay-Hdr-xxx conventions.
000420     03  Res-Hdr-Key            pic x(10)     value spaces.
000430     03  Res-Hdr-Studies        binary-short unsigned.
000440     03  Res-Hdr-Ahorro-Total   pic s9(9)v9(2) comp-3.
000450     03  filler                 pic x(56).
000460*
