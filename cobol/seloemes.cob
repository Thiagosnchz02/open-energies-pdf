000010*  Select For Consumption File.
000020     select  OE-Consumption-File
000030         assign to "CONSFL"
000040         organization is line sequential
000050         file status  is OE-Cons-Status.
000060*
