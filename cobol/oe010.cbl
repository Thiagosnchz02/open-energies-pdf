000010*****************************************************************
000020*                                                               *
000030*         Open Energies Tariff Comparison - Batch Driver        *
000040*                                                               *
000050*             Uses RW (Report Writer for the print)             *
000060*                                                               *
000070*****************************************************************
000080*
000090 identification          division.
000100*===============================
000110*
000120 program-id.              oe010.
000130 author.                  R J Carden.
000140 installation.            Open Energies - Tariff Studies.
000150 date-written.            04/01/1986.
000160 date-compiled.
000170 security.                Copyright (C) 1986-2026, Open Energies.
000180*
000190**
000200*    Remarks.            Tariff Comparison ("Comparativa") Batch.
000210*                        Reads one Study header, its two Price
000220*                        plan records (Actual then Propuesta)
000230*                        and its twelve Consumption records, and
000240*                        for each study prints the comparison
000250*                        report and writes one Results record.
000260**
000270*    Called modules.
000280*                        oe020.  Bill calculator.
000290*                        oe025.  Spanish money/pct edit.
000300**
000310*    Files used.
000320*                        STUDYFL.  Study headers, line sequential.
000330*                        CONSFL.   Monthly consumption.
000340*                        PRICEFL.  Plan prices, A then P per study.
000350*                        RESULTFL. Comparison results, output.
000360*                        RPTFL.    Printed comparativa report.
000370**
000380*    Error messages used.
000390*                        OE001 - bad tariff code.
000400*                        OE002 - energy period short of 12 values.
000410*                        OE003 - missing contracted power.
000420**
000430* Changes:
000440* 04/01/86 RJC -     1.00 Created.
000450* 19/01/86 RJC -     1.01 Default Iva/Ie moved into wsoetrf so a
000460*                         zero rate on the Study record falls
000470*                         back to the system default.
000480* 02/02/86 RJC -     1.02 Reworked from pyrgstr's Report Writer
000490*                         shape - dropped the screen/terminal
000500*                         sizing code, this job has no operator.
000510* 21/01/92 RJC -     1.03 Consumption Kwh widened to 9(6)v99 -
000520*                         a large industrial supply overflowed
000530*                         the old 9(5)v99 field.
000540* 14/03/98 RJC -     1.04 Year 2000 note - Study-Fecha-Estudio
000550*                         is display text supplied by the
000560*                         caller, not parsed here - no change.
000570* 19/11/99 RJC -     1.05 Confirmed century rollover has no
000580*                         effect on this run - closed OE-Y2K.
000590* 19/11/04 JLH -     1.06 Tidied comments for ticket OE-118.
000600* 11/06/13 RJC -     1.07 Concept breakdown table added to the
000610*                         report per ticket OE-204.
000620* 30/03/15 RJC -     1.08 Monthly evolution section added to the
000630*                         report, replacing the old single-total
000640*                         summary line, per ticket OE-231.
000650* 17/08/26 RJC -     1.09 Run control footer now carries the
000660*                         signed savings total, not just a count,
000670*                         per ticket OE-341.
000680* 09/08/26 RJC -     1.10 OE002 now names the short energy
000690*                         period, the IVA concept row shows the
000700*                         rate, and the run footer amount widened
000710*                         to nine whole figures, per ticket OE-355.
000720* 09/08/26 RJC -     1.11 Annual kWh was being summed once per
000730*                         plan instead of once per study, doubling
000740*                         every energy figure on the report and
000750*                         the results record; and a bad-tariff
000760*                         study was leaving its price/consumption
000770*                         records unread, desyncing every study
000780*                         that followed it - both per ticket
000790*                         OE-362.
000800**
000810*****************************************************************
000820*
000830 environment              division.
000840*================================
000850*
000860 configuration            section.
000870 source-computer.         IBM-370.
000880 object-computer.         IBM-370.
000890 special-names.
000900     C01 is TOP-OF-FORM
000910     class OE-Alpha    is "A" thru "Z"
000920     UPSI-0.
000930*
000940 input-output             section.
000950 file-control.
000960*-----------------------
000970*
000980 copy  "seloeest.cob".
000990 copy  "seloemes.cob".
001000 copy  "seloeprc.cob".
001010 copy  "seloeres.cob".
001020*
001030     select  Print-File
001040         assign to "RPTFL"
001050         organization is line sequential
001060         file status  is OE-Print-Status.
001070*
001080 data                     division.
001090*================================
001100*
001110 file section.
001120*
001130 copy  "fdoeest.cob".
001140 copy  "fdoemes.cob".
001150 copy  "fdoeprc.cob".
001160 copy  "fdoeres.cob".
001170*
001180 fd  Print-File
001190     reports are OE-Comparativa-Report.
001200*
001210 working-storage section.
001220*------------------------
001230*
001240 77  prog-name                pic x(17) value "oe010  (1.11)".
001250*
001260 77  OE-Study-Status          pic xx.
001270 77  OE-Cons-Status           pic xx.
001280 77  OE-Price-Status          pic xx.
001290 77  OE-Res-Status            pic xx.
001300 77  OE-Print-Status          pic xx.
001310*
001320 77  OE-Eof-Sw                pic x     value "N".
001330     88  OE-Eof-Study                   value "Y".
001340*
001350 77  OE-Plan-Ix               pic 9     comp.
001360 77  OE-Per-Ix                pic 9     comp.
001370 77  OE-Mon-Ix                pic 99    comp.
001380 77  OE-Cons-Ctr              pic 99    comp.
001390 77  OE-Rec-Cnt               binary-short unsigned.
001400 77  OE-Page-Cnt              pic 999   comp value zero.
001410*
001420*    Run control totals - signed so a net-loss run (proposals
001430*    costing more than the current plan, across the batch)
001440*    still prints correctly on the footer.
001450*
001460 77  OE-Run-Ahorro-Total      pic s9(9)v9(2) comp-3 value zero.
001470*
001480*    Copy of the Study/Price/Consumption records for the study
001490*    now in progress - read once, used throughout AA050.
001500*
001510*
001520*                                   Index 1 = Actual, index 2 =
001530*                                   Propuesta, held as a table -
001540*                                   Price- renamed to OE-Cur-Price-
001550*                                   so the names do not clash with
001560*                                   FD OE-Price-File's own copy.
001570 01  OE-Cur-Prices.
001580     03  OE-Cur-Price  occurs 2.
001590         copy  "wsoeprc.cob"
001600             replacing  ==01  OE-Price-Record.==
001610                    by  ==05  OE-Cur-Price-Rec.==
001620                        ==Price-==
001630                    by  ==OE-Cur-Price-==.
001640*
001650*    Annual kWh per energy period, summed from the 12 months -
001660*    one row per plan is NOT needed (consumption is the same for
001670*    both plans) so this is a single occurs 6 total.
001680*
001690 01  OE-Annual-Kwh.
001700     03  OE-Ann-Kwh           pic 9(7)v9(2)  occurs 6.
001710     03  filler               pic x(04).
001720*
001730*    Work fields for AA070 - annual power cost per plan (same
001740*    every month, divided by 12 for the grid) and scratch tax
001750*    totals for one month, kept outside wsoemsr.cob since they
001760*    do not need to persist past the month they are built for.
001770*
001780 01  OE-Mser-Work.
001790     03  OE-Mser-Annual-Pot   pic s9(7)v9(2)  occurs 2.
001800     03  OE-Mser-Elec-Tax     pic s9(7)v9(2).
001810     03  OE-Mser-Vat          pic s9(7)v9(2).
001820     03  filler               pic x(04).
001830*
001840*    Consumption held by calendar month (1-12) so the twelve
001850*    input records can arrive in any order - subscripted by
001860*    Cons-Mes-Num, not by read sequence.
001870*
001880 01  OE-Monthly-Kwh.
001890     03  OE-Mon-Kwh-Row       occurs 12.
001900         05  OE-Mon-Kwh       pic 9(6)v9(2)  occurs 6.
001910         05  filler           pic x(04).
001920*
001930*    Power-period code table - used to name the period on the
001940*    missing-contracted-power message (OE003).
001950*
001960 01  OE-Period-Codes.
001970     03  filler  pic x(2)  value "P1".
001980     03  filler  pic x(2)  value "P2".
001990     03  filler  pic x(2)  value "P3".
002000     03  filler  pic x(2)  value "P4".
002010     03  filler  pic x(2)  value "P5".
002020     03  filler  pic x(2)  value "P6".
002030 01  OE-Period-Code-Tbl redefines OE-Period-Codes.
002040     03  OE-Period-Code  pic x(2)  occurs 6.
002050*
002060*    Energy-period code table - used to name the period on the
002070*    short-month-count message (OE002).  Separate from the power
002080*    table above, P-codes and E-codes are not interchangeable.
002090*
002100 01  OE-Nrg-Period-Codes.
002110     03  filler  pic x(2)  value "E1".
002120     03  filler  pic x(2)  value "E2".
002130     03  filler  pic x(2)  value "E3".
002140     03  filler  pic x(2)  value "E4".
002150     03  filler  pic x(2)  value "E5".
002160     03  filler  pic x(2)  value "E6".
002170 01  OE-Nrg-Period-Code-Tbl redefines OE-Nrg-Period-Codes.
002180     03  OE-Nrg-Period-Code  pic x(2)  occurs 6.
002190*
002200*    Per-plan bill breakdown - index 1 = Actual, 2 = Propuesta.
002210*
002220 01  OE-Bills.
002230     03  OE-Bill              occurs 2.
002240         copy  "wsoebil.cob".
002250*
002260 copy  "wsoemsr.cob".
002270 copy  "wsoetrf.cob".
002280*
002290*    Savings summary, per study.
002300*
002310*    Study rate, falling back to the system default out of
002320*    OE-Tariff-Rates when the study record carries a zero.
002330*
002340 01  OE-Active-Rates.
002350     03  OE-Use-Iva-Pct       pic 9v9(5).
002360     03  OE-Use-Ie-Pct        pic 9v9(5).
002370     03  filler               pic x(04).
002380*
002390 01  OE-Savings.
002400     03  OE-Ahorro-Anual      pic s9(7)v9(2).
002410     03  OE-Ahorro-Mensual    pic s9(7)v9(2).
002420     03  OE-Ahorro-Pct        pic s9(3)v9(2).
002430     03  filler               pic x(04).
002440*
002450*    IVA % label for the concept table - "IVA (21%)", per report
002460*    spec.  Whole-percent work field plus a zero-suppressed edit
002470*    view, same split-view technique as OE020's Ie/Iva percentages.
002480*
002490 01  OE-Iva-Label-Work.
002500     03  OE-Iva-Ipct          pic 99.
002510     03  OE-Iva-Ipct-Ed       pic z9.
002520     03  filler               pic x(04).
002530*
002540 01  OE-Iva-Label                pic x(24)  value spaces.
002550*
002560*    Error flags, set by AA060, one per validation rule.
002570*
002580 01  OE-Error-Flags.
002590     03  OE-Err-Bad-Tarifa    pic x     value "N".
002600     03  OE-Err-Short-Period  pic x     value "N".
002610     03  OE-Err-Missing-Pwr   pic x     value "N".
002620     03  OE-Err-Period-Name   pic x(5)  value spaces.
002630     03  filler               pic x(04).
002640*
002650*    OE002 and OE003 carry the period name in the MIDDLE/END of
002660*    their sentence respectively, so each is split Pre/Post around
002670*    where OE-Err-Period-Name gets displayed between the pieces -
002680*    per ticket OE-355, the old single-literal form never actually
002690*    named the short period.
002700*
002710 01  Error-Messages.
002720     03  OE001      pic x(40)
002730             value "OE001 Bad tariff code on study - ".
002740     03  OE002-Pre  pic x(06)  value "OE002 ".
002750     03  OE002-Post pic x(50)
002760             value " debe tener 12 valores (1 por mes) - rejected.".
002770     03  OE003-Pre  pic x(38)
002780             value "OE003 Falta potencia contratada para ".
002790     03  OE003-Post pic x(14)  value " - rejected.".
002800     03  filler     pic x(04).
002810*
002820*    Edited fields, built by OE025 and moved into the report's
002830*    source group just ahead of each GENERATE - same technique
002840*    as Chk-Amt feeding Check-Detail in the old check register.
002850*
002860 01  OE-Rpt-Header.
002870     03  OE-Rpt-Cliente       pic x(30).
002880     03  OE-Rpt-Cif           pic x(12).
002890     03  OE-Rpt-Direccion     pic x(30).
002900     03  OE-Rpt-Poblacion     pic x(20).
002910     03  OE-Rpt-Cups          pic x(22).
002920     03  OE-Rpt-Fecha         pic x(10).
002930     03  OE-Rpt-Pct-Ahorro    pic x(16).
002940     03  OE-Rpt-Ahorro-Mes    pic x(16).
002950     03  OE-Rpt-Ahorro-Ano    pic x(16).
002960     03  filler               pic x(04).
002970*
002980 01  OE-Rpt-Grid.
002990     03  OE-Rpt-Grid-Plan     pic x(20).
003000     03  OE-Rpt-Grid-Pot      pic x(9)   occurs 6.
003010     03  OE-Rpt-Grid-Nrg      pic x(9)   occurs 6.
003020     03  filler               pic x(04).
003030*
003040 01  OE-Rpt-Concept.
003050     03  OE-Rpt-Conc-Nombre   pic x(24).
003060     03  OE-Rpt-Conc-Act      pic x(14).
003070     03  OE-Rpt-Conc-Prop     pic x(14).
003080     03  filler               pic x(04).
003090*
003100 01  OE-Rpt-Month.
003110     03  OE-Rpt-Mon-Label     pic x(3).
003120     03  OE-Rpt-Mon-Act-Nrg   pic x(11).
003130     03  OE-Rpt-Mon-Act-Pot   pic x(11).
003140     03  OE-Rpt-Mon-Act-Imp   pic x(11).
003150     03  OE-Rpt-Mon-Act-Tot   pic x(11).
003160     03  OE-Rpt-Mon-Prop-Nrg  pic x(11).
003170     03  OE-Rpt-Mon-Prop-Pot  pic x(11).
003180     03  OE-Rpt-Mon-Prop-Imp  pic x(11).
003190     03  OE-Rpt-Mon-Prop-Tot  pic x(11).
003200     03  filler               pic x(04).
003210*
003220 01  OE-Rpt-Footer.
003230     03  OE-Rpt-Foot-Cnt      pic zzz9.
003240     03  OE-Rpt-Foot-Ahorro   pic x(16).
003250     03  filler               pic x(04).
003260*
003270*    Month-name table - 2.0TD has only 3 energy periods, 3.0TD
003280*    and 6.1TD use all six, so this table is common to all three.
003290*
003300 01  OE-Month-Names.
003310     03  filler  pic x(3)  value "ENE".
003320     03  filler  pic x(3)  value "FEB".
003330     03  filler  pic x(3)  value "MAR".
003340     03  filler  pic x(3)  value "ABR".
003350     03  filler  pic x(3)  value "MAY".
003360     03  filler  pic x(3)  value "JUN".
003370     03  filler  pic x(3)  value "JUL".
003380     03  filler  pic x(3)  value "AGO".
003390     03  filler  pic x(3)  value "SEP".
003400     03  filler  pic x(3)  value "OCT".
003410     03  filler  pic x(3)  value "NOV".
003420     03  filler  pic x(3)  value "DIC".
003430 01  OE-Month-Name-Tbl redefines OE-Month-Names.
003440     03  OE-Month-Name  pic x(3)  occurs 12.
003450*
003460*    Work fields for OE025 and OE020's parameter blocks.
003470*
003480 01  OE-Pct-Work              pic s9(7)v9(2).
003490*
003500 linkage                  section.
003510*------------------------
003520*
003530 copy  "wsoe020.cob".
003540 copy  "wsoe025.cob".
003550*
003560 report section.
003570*==============
003580*
003590 RD  OE-Comparativa-Report
003600     control      Final
003610     Page Limit   56
003620     Heading      1
003630     First Detail 5
003640     Last  Detail 52.
003650*
003660 01  OE-Rpt-Head  type Page Heading.
003670     03  line  1.
003680         05  col   1   pic x(38)
003690                 value "OPEN ENERGIES - INFORME COMPARATIVA".
003700         05  col  60   pic x(10)  source OE-Rpt-Fecha.
003710         05  col  80   pic x(5)   value "CUPS:".
003720         05  col  86   pic x(22) source OE-Rpt-Cups.
003730     03  line  2.
003740         05  col   1   pic x(17)  source Prog-Name.
003750         05  col  30   pic x(5)   value "Page ".
003760         05  col  35   pic zz9    source Page-Counter.
003770     03  line  4.
003780         05  col   1   pic x(9)   value "Titular: ".
003790         05  col  10   pic x(30) source OE-Rpt-Cliente.
003800         05  col  45   pic x(10)  value "CIF/DNI: ".
003810         05  col  55   pic x(12) source OE-Rpt-Cif.
003820*
003830 01  OE-Rpt-Supply type is detail.
003840     03  line + 1.
003850         05  col   1   pic x(13)  value "Direccion:  ".
003860         05  col  14   pic x(30) source OE-Rpt-Direccion.
003870         05  col  45   pic x(11)  value "Poblacion: ".
003880         05  col  56   pic x(20) source OE-Rpt-Poblacion.
003890*
003900 01  OE-Rpt-Savings type is detail.
003910     03  line + 2.
003920         05  col   1   pic x(11)  value "% Ahorro: ".
003930         05  col  12  pic x(16) source OE-Rpt-Pct-Ahorro.
003940         05  col  32   pic x(13)  value "Ahorro Mes: ".
003950         05  col  45  pic x(16) source OE-Rpt-Ahorro-Mes.
003960         05  col  65   pic x(13)  value "Ahorro Ano: ".
003970         05  col  78  pic x(16) source OE-Rpt-Ahorro-Ano.
003980*
003990 01  OE-Rpt-Grid-Head type is detail.
004000     03  line + 2.
004010         05  col   1  pic x(10)  value "Plan".
004020         05  col  15  pic x(4)   value "P1".
004030         05  col  25  pic x(4)   value "P2".
004040         05  col  35  pic x(4)   value "P3".
004050         05  col  45  pic x(4)   value "P4".
004060         05  col  55  pic x(4)   value "P5".
004070         05  col  65  pic x(4)   value "P6".
004080     03  line + 1.
004090         05  col   1  pic x(10)  value "Precios".
004100         05  col  15  pic x(4)   value "E1".
004110         05  col  25  pic x(4)   value "E2".
004120         05  col  35  pic x(4)   value "E3".
004130         05  col  45  pic x(4)   value "E4".
004140         05  col  55  pic x(4)   value "E5".
004150         05  col  65  pic x(4)   value "E6".
004160*
004170 01  OE-Rpt-Grid-Detail type is detail.
004180     03  line + 1.
004190         05  col   1   pic x(20)  source OE-Rpt-Grid-Plan.
004200         05  col  15   pic x(9)   source OE-Rpt-Grid-Pot (1).
004210         05  col  25   pic x(9)   source OE-Rpt-Grid-Pot (2).
004220         05  col  35   pic x(9)   source OE-Rpt-Grid-Pot (3).
004230         05  col  45   pic x(9)   source OE-Rpt-Grid-Pot (4).
004240         05  col  55   pic x(9)   source OE-Rpt-Grid-Pot (5).
004250         05  col  65   pic x(9)   source OE-Rpt-Grid-Pot (6).
004260     03  line + 1.
004270         05  col  15   pic x(9)   source OE-Rpt-Grid-Nrg (1).
004280         05  col  25   pic x(9)   source OE-Rpt-Grid-Nrg (2).
004290         05  col  35   pic x(9)   source OE-Rpt-Grid-Nrg (3).
004300         05  col  45   pic x(9)   source OE-Rpt-Grid-Nrg (4).
004310         05  col  55   pic x(9)   source OE-Rpt-Grid-Nrg (5).
004320         05  col  65   pic x(9)   source OE-Rpt-Grid-Nrg (6).
004330*
004340 01  OE-Rpt-Conc-Head type is detail.
004350     03  line + 2.
004360         05  col   1  pic x(24)  value "Concepto".
004370         05  col  26  pic x(14)  value "Tarifa Actual".
004380         05  col  42  pic x(14)  value "T. Propuesta".
004390*
004400 01  OE-Rpt-Conc-Detail type is detail.
004410     03  line + 1.
004420         05  col   1  pic x(24)  source OE-Rpt-Conc-Nombre.
004430         05  col  26  pic x(14) source OE-Rpt-Conc-Act.
004440         05  col  42  pic x(14) source OE-Rpt-Conc-Prop.
004450*
004460 01  OE-Rpt-Mon-Head type is detail.
004470     03  line + 2.
004480         05  col   1  pic x(15)  value "Evolucion Mes".
004490         05  col  17  pic x(28)  value "Actual (E/P/Imp/Tot)".
004500         05  col  46  pic x(28)  value "Propuesta (E/P/Imp/Tot)".
004510*
004520 01  OE-Rpt-Mon-Detail type is detail.
004530     03  line + 1.
004540         05  col   1   pic x(3)   source OE-Rpt-Mon-Label.
004550         05  col   5   pic x(11) source OE-Rpt-Mon-Act-Nrg.
004560         05  col  17   pic x(11) source OE-Rpt-Mon-Act-Pot.
004570         05  col  29   pic x(11) source OE-Rpt-Mon-Act-Imp.
004580         05  col  41   pic x(11) source OE-Rpt-Mon-Act-Tot.
004590         05  col  53   pic x(11) source OE-Rpt-Mon-Prop-Nrg.
004600         05  col  65   pic x(11) source OE-Rpt-Mon-Prop-Pot.
004610         05  col  77   pic x(11) source OE-Rpt-Mon-Prop-Imp.
004620         05  col  89   pic x(11) source OE-Rpt-Mon-Prop-Tot.
004630*
004640 01  type control Footing Final line plus 3.
004650     03  col   1   pic x(26)  value "Estudios Procesados: ".
004660     03  col  28  pic zzz9   source OE-Rpt-Foot-Cnt.
004670     03  col  36   pic x(20)  value "Ahorro Total: ".
004680     03  col  57  pic x(16) source OE-Rpt-Foot-Ahorro.
004690*
004700 procedure division.
004710*============================================================
004720*
004730 AA000-Main                  section.
004740****************************************
004750*
004760     perform  AA010-Open-Files thru AA010-Exit.
004770     perform  AA040-Read-Study thru AA040-Exit.
004780     perform  AA050-Process-Study thru AA050-Exit
004790              until  OE-Eof-Study.
004800     perform  ZZ900-Run-Footer thru ZZ900-Exit.
004810     perform  AA900-Close-Files thru AA900-Exit.
004820*
004830 AA000-Exit.
004840     goback.
004850*
004860 AA010-Open-Files               section.
004870*******************************************
004880*
004890     open     input   OE-Study-File
004900                       OE-Consumption-File
004910                       OE-Price-File.
004920     open     output  OE-Results-File
004930                       Print-File.
004940     initiate OE-Comparativa-Report.
004950*
004960 AA010-Exit.  exit section.
004970*
004980 AA040-Read-Study               section.
004990*******************************************
005000*
005010     read     OE-Study-File
005020              at end  set  OE-Eof-Study  to  true
005030              go to AA040-Exit.
005040     if       OE-Study-Status  not = "00"
005050              set  OE-Eof-Study  to  true.
005060*
005070 AA040-Exit.  exit section.
005080*
005090 AA045-Lookup-Tariff            section.
005100*******************************************
005110*
005120     set      OE-Trf-Ix  to  1.
005130     search   OE-Trf-Entry
005140              at end
005150                       move  "Y"  to  OE-Err-Bad-Tarifa
005160                       go to AA045-Exit
005170              when     OE-Trf-Code (OE-Trf-Ix) = Study-Tarifa
005180                       continue.
005190*
005200 AA045-Exit.  exit section.
005210*
005220 AA046-Read-Prices              section.
005230*******************************************
005240*
005250     perform  AA047-Read-One-Price thru AA047-Exit
005260              varying  OE-Plan-Ix  from  1  by  1
005270              until    OE-Plan-Ix  >  2.
005280*
005290 AA046-Exit.  exit section.
005300*
005310 AA047-Read-One-Price.
005320*
005330     read     OE-Price-File  into  OE-Cur-Price-Rec (OE-Plan-Ix)
005340              at end  continue.
005350*
005360 AA047-Exit.
005370     exit.
005380*
005390 AA050-Process-Study            section.
005400*******************************************
005410*
005420     move     spaces  to  OE-Err-Bad-Tarifa
005430                          OE-Err-Short-Period
005440                          OE-Err-Missing-Pwr.
005450     move     "N"  to  OE-Err-Bad-Tarifa
005460                       OE-Err-Short-Period
005470                       OE-Err-Missing-Pwr.
005480*
005490     perform  AA045-Lookup-Tariff thru AA045-Exit.
005500     if       OE-Err-Bad-Tarifa = "Y"
005510              display  OE001  Study-Id  upon  console
005520*                                   Still have to skip this study's 2
005530*                                   price records and 12 consumption
005540*                                   records, same as the other reject
005550*                                   paths below, or the next study read
005560*                                   picks up someone else's data - the
005570*                                   bare AA061 read loop is used here,
005580*                                   not AA060-Validate-Study, since the
005590*                                   tariff lookup above never set a
005600*                                   usable OE-Trf-Ix for a bad code -
005610*                                   ticket OE-362.
005620              perform  AA046-Read-Prices thru AA046-Exit
005630              perform  AA061-Count-Cons thru AA061-Exit
005640                       varying  OE-Mon-Ix  from  1  by  1
005650                       until    OE-Mon-Ix  >  12
005660              perform  AA040-Read-Study thru AA040-Exit
005670              go to AA050-Exit.
005680*
005690     perform  AA046-Read-Prices thru AA046-Exit.
005700     perform  AA060-Validate-Study thru AA060-Exit.
005710     if       OE-Err-Short-Period = "Y"
005720              display  Study-Id                        space
005730                       OE002-Pre  OE-Err-Period-Name (1:2)
005740                       OE002-Post  upon  console
005750              perform  AA040-Read-Study thru AA040-Exit
005760              go to AA050-Exit.
005770*
005780     if       OE-Err-Missing-Pwr = "Y"
005790              display  OE003-Pre  OE-Err-Period-Name (1:2)
005800                       OE003-Post  upon  console
005810              perform  AA040-Read-Study thru AA040-Exit
005820              go to AA050-Exit.
005830*
005840     perform  AA063-Default-Rates thru AA063-Exit.
005850     perform  AA070-Monthly-Series thru AA070-Exit.
005860     perform  AA080-Annual-Bills thru AA080-Exit.
005870     perform  AA090-Savings-Summary thru AA090-Exit.
005880     perform  AA100-Print-Report thru AA100-Exit.
005890     perform  AA110-Write-Result thru AA110-Exit.
005900*
005910     add      1  to  OE-Rec-Cnt.
005920     add      OE-Ahorro-Anual  to  OE-Run-Ahorro-Total.
005930*
005940     perform  AA040-Read-Study thru AA040-Exit.
005950*
005960 AA050-Exit.  exit section.
005970*
005980 AA060-Validate-Study           section.
005990*******************************************
006000*
006010*    12-values-per-period and missing-contracted-power checks -
006020*    in this fixed-record shape a short period shows up as a
006030*    short read count (handled at AA070) and a missing power
006040*    value shows up as zero on an active period.
006050*
006060     move     spaces  to  OE-Err-Period-Name.
006070     move     zero  to  OE-Cons-Ctr.
006080     perform  AA061-Count-Cons thru AA061-Exit
006090              varying  OE-Mon-Ix  from  1  by  1
006100              until    OE-Mon-Ix  >  12.
006110*
006120     if       OE-Cons-Ctr  <  12
006130              move  "Y"  to  OE-Err-Short-Period
006140*                                   Name the first active energy
006150*                                   period the short read count
006160*                                   actually falls on - ticket
006170*                                   OE-355.
006180              perform  AA0601-Find-Short-Nrg thru AA0601-Exit
006190                       varying  OE-Per-Ix  from  1  by  1
006200                       until    OE-Per-Ix  >  6
006210                       or       OE-Err-Period-Name  not =  spaces
006220              go to AA060-Exit.
006230*
006240     perform  AA062-Check-Power thru AA062-Exit
006250              varying  OE-Per-Ix  from  1  by  1
006260              until    OE-Per-Ix  >  6.
006270*
006280 AA060-Exit.  exit section.
006290*
006300 AA0601-Find-Short-Nrg.
006310*
006320     if       OE-Trf-Nrg-Flag (OE-Trf-Ix, OE-Per-Ix) = "Y"
006330              move  OE-Nrg-Period-Code (OE-Per-Ix)
006340                    to  OE-Err-Period-Name.
006350*
006360 AA0601-Exit.
006370     exit.
006380*
006390 AA061-Count-Cons.
006400*
006410     read     OE-Consumption-File
006420              at end  go to AA061-Exit.
006430     if       OE-Cons-Status  not = "00"
006440              go to AA061-Exit.
006450     if       Cons-Mes-Num  <  1  or  Cons-Mes-Num  >  12
006460              go to AA061-Exit.
006470     add      1  to  OE-Cons-Ctr.
006480     move     Cons-Kwh (1)  to  OE-Mon-Kwh (Cons-Mes-Num, 1).
006490     move     Cons-Kwh (2)  to  OE-Mon-Kwh (Cons-Mes-Num, 2).
006500     move     Cons-Kwh (3)  to  OE-Mon-Kwh (Cons-Mes-Num, 3).
006510     move     Cons-Kwh (4)  to  OE-Mon-Kwh (Cons-Mes-Num, 4).
006520     move     Cons-Kwh (5)  to  OE-Mon-Kwh (Cons-Mes-Num, 5).
006530     move     Cons-Kwh (6)  to  OE-Mon-Kwh (Cons-Mes-Num, 6).
006540*
006550 AA061-Exit.
006560     exit.
006570*
006580 AA062-Check-Power.
006590*
006600     if       OE-Trf-Pwr-Flag (OE-Trf-Ix, OE-Per-Ix) = "Y"
006610              and  Study-Pot-Contrat (OE-Per-Ix) = zero
006620              move  "Y"  to  OE-Err-Missing-Pwr
006630              move  OE-Period-Code (OE-Per-Ix) to OE-Err-Period-Name.
006640*
006650 AA062-Exit.
006660     exit.
006670*
006680 AA063-Default-Rates.
006690*
006700     if       Study-Iva-Pct  =  zero
006710              move  OE-Dflt-Iva-Pct  to  OE-Use-Iva-Pct
006720     else
006730              move  Study-Iva-Pct    to  OE-Use-Iva-Pct.
006740*
006750     if       Study-Ie-Pct   =  zero
006760              move  OE-Dflt-Ie-Pct   to  OE-Use-Ie-Pct
006770     else
006780              move  Study-Ie-Pct     to  OE-Use-Ie-Pct.
006790*
006800 AA063-Exit.
006810     exit.
006820*
006830 AA070-Monthly-Series           section.
006840*******************************************
006850*
006860*    Annual power cost is the same every month of the year, so
006870*    it is worked out once here and just divided by 12 below -
006880*    matches the source, which ignores fixed charges for the
006890*    monthly grid (BUSINESS RULES, Monthly series).
006900*
006910     perform  AA071-Plan-Annual-Power thru AA071-Exit
006920              varying  OE-Plan-Ix  from  1  by  1
006930              until    OE-Plan-Ix  >  2.
006940*
006950*                                   Annual kWh per energy period
006960*                                   does not vary by plan - the
006970*                                   same 12 consumption records
006980*                                   cost out against both plans'
006990*                                   prices - so it is summed once
007000*                                   here, outside the OE-Plan-Ix
007010*                                   loop below, not per plan in
007020*                                   AA074 any more.  Ticket
007030*                                   OE-362 - the old code summed
007040*                                   it once per plan and so
007050*                                   doubled every OE-Ann-Kwh entry
007060*                                   handed to oe020.
007070*
007080     move     zero  to  OE-Annual-Kwh.
007090     perform  AA075-Annual-Kwh thru AA075-Exit
007100              varying  OE-Mon-Ix  from  1  by  1
007110              until    OE-Mon-Ix  >  12.
007120*
007130     perform  AA072-Plan-Month thru AA072-Exit
007140              varying  OE-Plan-Ix  from  1  by  1
007150              until    OE-Plan-Ix  >  2.
007160*
007170 AA070-Exit.  exit section.
007180*
007190 AA071-Plan-Annual-Power.
007200*
007210     move     zero  to  OE-Mser-Annual-Pot (OE-Plan-Ix).
007220     perform  AA0711-Add-Power thru AA0711-Exit
007230              varying  OE-Per-Ix  from  1  by  1
007240              until    OE-Per-Ix  >  6.
007250*
007260 AA071-Exit.
007270     exit.
007280*
007290 AA0711-Add-Power.
007300*
007310     if       OE-Trf-Pwr-Flag (OE-Trf-Ix, OE-Per-Ix) not = "Y"
007320              go to AA0711-Exit.
007330*
007340     compute  OE-Mser-Annual-Pot (OE-Plan-Ix) =
007350              OE-Mser-Annual-Pot (OE-Plan-Ix) +
007360              (Study-Pot-Contrat (OE-Per-Ix) *
007370               OE-Cur-Price-Potencia (OE-Plan-Ix, OE-Per-Ix)).
007380*
007390 AA0711-Exit.
007400     exit.
007410*
007420 AA075-Annual-Kwh.
007430*
007440     perform  AA0751-Add-Kwh thru AA0751-Exit
007450              varying  OE-Per-Ix  from  1  by  1
007460              until    OE-Per-Ix  >  6.
007470*
007480 AA075-Exit.
007490     exit.
007500*
007510 AA0751-Add-Kwh.
007520*
007530     if       OE-Trf-Nrg-Flag (OE-Trf-Ix, OE-Per-Ix) not = "Y"
007540              go to AA0751-Exit.
007550*
007560     add      OE-Mon-Kwh (OE-Mon-Ix, OE-Per-Ix)
007570              to  OE-Ann-Kwh (OE-Per-Ix).
007580*
007590 AA0751-Exit.
007600     exit.
007610*
007620 AA072-Plan-Month.
007630*
007640     perform  AA073-One-Month thru AA073-Exit
007650              varying  OE-Mon-Ix  from  1  by  1
007660              until    OE-Mon-Ix  >  12.
007670*
007680 AA072-Exit.
007690     exit.
007700*
007710 AA073-One-Month.
007720*
007730     move     zero  to  OE-Mser-Energia (OE-Plan-Ix, OE-Mon-Ix).
007740     perform  AA074-Add-Energy thru AA074-Exit
007750              varying  OE-Per-Ix  from  1  by  1
007760              until    OE-Per-Ix  >  6.
007770*
007780     compute  OE-Mser-Potencia (OE-Plan-Ix, OE-Mon-Ix) rounded =
007790              OE-Mser-Annual-Pot (OE-Plan-Ix) / 12.
007800*
007810     compute  OE-Mser-Elec-Tax =
007820              (OE-Mser-Energia (OE-Plan-Ix, OE-Mon-Ix) +
007830               OE-Mser-Potencia (OE-Plan-Ix, OE-Mon-Ix)) *
007840              OE-Use-Ie-Pct.
007850     compute  OE-Mser-Vat =
007860              (OE-Mser-Energia (OE-Plan-Ix, OE-Mon-Ix) +
007870               OE-Mser-Potencia (OE-Plan-Ix, OE-Mon-Ix) +
007880               OE-Mser-Elec-Tax) *
007890              OE-Use-Iva-Pct.
007900     compute  OE-Mser-Impuestos (OE-Plan-Ix, OE-Mon-Ix) rounded =
007910              OE-Mser-Elec-Tax + OE-Mser-Vat.
007920*
007930 AA073-Exit.
007940     exit.
007950*
007960 AA074-Add-Energy.
007970*
007980     if       OE-Trf-Nrg-Flag (OE-Trf-Ix, OE-Per-Ix) not = "Y"
007990              go to AA074-Exit.
008000*
008010     compute  OE-Mser-Energia (OE-Plan-Ix, OE-Mon-Ix) rounded =
008020              OE-Mser-Energia (OE-Plan-Ix, OE-Mon-Ix) +
008030              (OE-Mon-Kwh (OE-Mon-Ix, OE-Per-Ix) *
008040               OE-Cur-Price-Energia (OE-Plan-Ix, OE-Per-Ix)).
008050*                                   OE-Ann-Kwh is now summed once
008060*                                   by AA075, above - see ticket
008070*                                   OE-362.
008080*
008090 AA074-Exit.
008100     exit.
008110*
008120 AA080-Annual-Bills             section.
008130*******************************************
008140*
008150     perform  AA081-One-Bill thru AA081-Exit
008160              varying  OE-Plan-Ix  from  1  by  1
008170              until    OE-Plan-Ix  >  2.
008180*
008190 AA080-Exit.  exit section.
008200*
008210 AA081-One-Bill.
008220*
008230     move     Study-Tarifa           to  Oe020-Tarifa.
008240     move     Study-Pot-Contrat (1)  to  Oe020-Pot-Contrat (1).
008250     move     Study-Pot-Contrat (2)  to  Oe020-Pot-Contrat (2).
008260     move     Study-Pot-Contrat (3)  to  Oe020-Pot-Contrat (3).
008270     move     Study-Pot-Contrat (4)  to  Oe020-Pot-Contrat (4).
008280     move     Study-Pot-Contrat (5)  to  Oe020-Pot-Contrat (5).
008290     move     Study-Pot-Contrat (6)  to  Oe020-Pot-Contrat (6).
008300     move     OE-Ann-Kwh (1)         to  Oe020-Kwh-Anual (1).
008310     move     OE-Ann-Kwh (2)         to  Oe020-Kwh-Anual (2).
008320     move     OE-Ann-Kwh (3)         to  Oe020-Kwh-Anual (3).
008330     move     OE-Ann-Kwh (4)         to  Oe020-Kwh-Anual (4).
008340     move     OE-Ann-Kwh (5)         to  Oe020-Kwh-Anual (5).
008350     move     OE-Ann-Kwh (6)         to  Oe020-Kwh-Anual (6).
008360*
008370     perform  AA082-Load-Flags thru AA082-Exit
008380              varying  OE-Per-Ix  from  1  by  1
008390              until    OE-Per-Ix  >  6.
008400*
008410     move     OE-Cur-Price-Potencia (OE-Plan-Ix, 1)  to
008420              Oe020-Precio-Potencia (1).
008430     move     OE-Cur-Price-Potencia (OE-Plan-Ix, 2)  to
008440              Oe020-Precio-Potencia (2).
008450     move     OE-Cur-Price-Potencia (OE-Plan-Ix, 3)  to
008460              Oe020-Precio-Potencia (3).
008470     move     OE-Cur-Price-Potencia (OE-Plan-Ix, 4)  to
008480              Oe020-Precio-Potencia (4).
008490     move     OE-Cur-Price-Potencia (OE-Plan-Ix, 5)  to
008500              Oe020-Precio-Potencia (5).
008510     move     OE-Cur-Price-Potencia (OE-Plan-Ix, 6)  to
008520              Oe020-Precio-Potencia (6).
008530     move     OE-Cur-Price-Energia (OE-Plan-Ix, 1)  to
008540              Oe020-Precio-Energia (1).
008550     move     OE-Cur-Price-Energia (OE-Plan-Ix, 2)  to
008560              Oe020-Precio-Energia (2).
008570     move     OE-Cur-Price-Energia (OE-Plan-Ix, 3)  to
008580              Oe020-Precio-Energia (3).
008590     move     OE-Cur-Price-Energia (OE-Plan-Ix, 4)  to
008600              Oe020-Precio-Energia (4).
008610     move     OE-Cur-Price-Energia (OE-Plan-Ix, 5)  to
008620              Oe020-Precio-Energia (5).
008630     move     OE-Cur-Price-Energia (OE-Plan-Ix, 6)  to
008640              Oe020-Precio-Energia (6).
008650     move     OE-Cur-Price-Cargos-Fijos (OE-Plan-Ix)  to
008660              Oe020-Cargos-Fijos.
008670     move     OE-Use-Iva-Pct       to  Oe020-Iva-Pct.
008680     move     OE-Use-Ie-Pct        to  Oe020-Ie-Pct.
008690*
008700     call     "oe020"  using  Oe020-WS.
008710*
008720*                                   Elementary moves - Oe020-Bill
008730*                                   is zoned DISPLAY, OE-Bill is
008740*                                   packed, a group MOVE between
008750*                                   the two would just copy bytes.
008760     move     Oe020-Potencia-Anual    to
008770              OE-Bil-Potencia-Anual (OE-Plan-Ix).
008780     move     Oe020-Energia-Anual     to
008790              OE-Bil-Energia-Anual (OE-Plan-Ix).
008800     move     Oe020-Cargos-Fijos-Out  to
008810              OE-Bil-Cargos-Fijos (OE-Plan-Ix).
008820     move     Oe020-Impuesto-Elec     to
008830              OE-Bil-Impuesto-Elec (OE-Plan-Ix).
008840     move     Oe020-Iva               to
008850              OE-Bil-Iva (OE-Plan-Ix).
008860     move     Oe020-Total-Anual       to
008870              OE-Bil-Total-Anual (OE-Plan-Ix).
008880     move     Oe020-Total-Mensual     to
008890              OE-Bil-Total-Mensual (OE-Plan-Ix).
008900*
008910 AA081-Exit.
008920     exit.
008930*
008940 AA082-Load-Flags.
008950*
008960     move     OE-Trf-Pwr-Flag (OE-Trf-Ix, OE-Per-Ix)  to
008970              Oe020-Pwr-Flag (OE-Per-Ix).
008980     move     OE-Trf-Nrg-Flag (OE-Trf-Ix, OE-Per-Ix)  to
008990              Oe020-Nrg-Flag (OE-Per-Ix).
009000*
009010 AA082-Exit.
009020     exit.
009030*
009040 AA090-Savings-Summary          section.
009050*******************************************
009060*
009070     compute  OE-Ahorro-Anual =
009080              OE-Bil-Total-Anual (1) - OE-Bil-Total-Anual (2).
009090     compute  OE-Ahorro-Mensual rounded = OE-Ahorro-Anual / 12.
009100*
009110     if       OE-Bil-Total-Anual (1)  >  zero
009120              compute  OE-Ahorro-Pct rounded =
009130                       (OE-Ahorro-Anual / OE-Bil-Total-Anual (1))
009140                       * 100
009150              go to AA090-Exit.
009160*
009170     move     zero  to  OE-Ahorro-Pct.
009180*
009190 AA090-Exit.  exit section.
009200*
009210 AA100-Print-Report             section.
009220*******************************************
009230*
009240     move     Study-Cliente     to  OE-Rpt-Cliente.
009250     if       Study-Cliente = spaces
009260              move  "-"  to  OE-Rpt-Cliente.
009270     move     Study-Cif         to  OE-Rpt-Cif.
009280     move     Study-Direccion   to  OE-Rpt-Direccion.
009290     move     Study-Poblacion   to  OE-Rpt-Poblacion.
009300     move     Study-Cups        to  OE-Rpt-Cups.
009310     move     Study-Fecha-Estudio  to  OE-Rpt-Fecha.
009320*
009330     move     OE-Ahorro-Pct     to  Oe025-Amount.
009340     call     "oe025"  using  Oe025-WS.
009350     move     Oe025-Edited      to  OE-Rpt-Pct-Ahorro.
009360     move     OE-Ahorro-Mensual to  Oe025-Amount.
009370     call     "oe025"  using  Oe025-WS.
009380     move     Oe025-Edited      to  OE-Rpt-Ahorro-Mes.
009390     move     OE-Ahorro-Anual   to  Oe025-Amount.
009400     call     "oe025"  using  Oe025-WS.
009410     move     Oe025-Edited      to  OE-Rpt-Ahorro-Ano.
009420*
009430     generate OE-Rpt-Head.
009440     generate OE-Rpt-Supply.
009450     generate OE-Rpt-Savings.
009460     generate OE-Rpt-Grid-Head.
009470*
009480     perform  AA101-Print-Grid thru AA101-Exit
009490              varying  OE-Plan-Ix  from  1  by  1
009500              until    OE-Plan-Ix  >  2.
009510*
009520     generate OE-Rpt-Conc-Head.
009530     perform  AA102-Print-Concept thru AA102-Exit
009540              varying  OE-Per-Ix  from  1  by  1
009550              until    OE-Per-Ix  >  6.
009560*
009570     generate OE-Rpt-Mon-Head.
009580     perform  AA103-Print-Month thru AA103-Exit
009590              varying  OE-Mon-Ix  from  1  by  1
009600              until    OE-Mon-Ix  >  12.
009610*
009620 AA100-Exit.  exit section.
009630*
009640 AA101-Print-Grid.
009650*
009660     if       OE-Plan-Ix = 1
009670              move  "Actual"      to  OE-Rpt-Grid-Plan
009680     else
009690              move  "Propuesta"   to  OE-Rpt-Grid-Plan.
009700*
009710     perform  AA1011-Grid-Period thru AA1011-Exit
009720              varying  OE-Per-Ix  from  1  by  1
009730              until    OE-Per-Ix  >  6.
009740     generate OE-Rpt-Grid-Detail.
009750*
009760 AA101-Exit.
009770     exit.
009780*
009790 AA1011-Grid-Period.
009800*
009810     if       OE-Trf-Pwr-Flag (OE-Trf-Ix, OE-Per-Ix) = "Y"
009820              move  OE-Cur-Price-Potencia (OE-Plan-Ix, OE-Per-Ix)
009830                    to  OE-Rpt-Grid-Pot (OE-Per-Ix)
009840     else
009850              move  "-"  to  OE-Rpt-Grid-Pot (OE-Per-Ix).
009860*
009870     if       OE-Trf-Nrg-Flag (OE-Trf-Ix, OE-Per-Ix) = "Y"
009880              move  OE-Cur-Price-Energia (OE-Plan-Ix, OE-Per-Ix)
009890                    to  OE-Rpt-Grid-Nrg (OE-Per-Ix)
009900     else
009910              move  "-"  to  OE-Rpt-Grid-Nrg (OE-Per-Ix).
009920*
009930 AA1011-Exit.
009940     exit.
009950*
009960 AA102-Print-Concept.
009970*
009980     evaluate OE-Per-Ix
009990         when  1
010000              move  "Importe Potencia"     to  OE-Rpt-Conc-Nombre
010010              move  OE-Bil-Potencia-Anual (1) to  Oe025-Amount
010020              call  "oe025" using Oe025-WS
010030              move  Oe025-Edited  to  OE-Rpt-Conc-Act
010040              move  OE-Bil-Potencia-Anual (2) to  Oe025-Amount
010050              call  "oe025" using Oe025-WS
010060              move  Oe025-Edited  to  OE-Rpt-Conc-Prop
010070         when  2
010080              move  "Importe Energia"      to  OE-Rpt-Conc-Nombre
010090              move  OE-Bil-Energia-Anual (1) to  Oe025-Amount
010100              call  "oe025" using Oe025-WS
010110              move  Oe025-Edited  to  OE-Rpt-Conc-Act
010120              move  OE-Bil-Energia-Anual (2) to  Oe025-Amount
010130              call  "oe025" using Oe025-WS
010140              move  Oe025-Edited  to  OE-Rpt-Conc-Prop
010150         when  3
010160              move  "Otros Cargos"         to  OE-Rpt-Conc-Nombre
010170              move  OE-Bil-Cargos-Fijos (1) to  Oe025-Amount
010180              call  "oe025" using Oe025-WS
010190              move  Oe025-Edited  to  OE-Rpt-Conc-Act
010200              move  OE-Bil-Cargos-Fijos (2) to  Oe025-Amount
010210              call  "oe025" using Oe025-WS
010220              move  Oe025-Edited  to  OE-Rpt-Conc-Prop
010230         when  4
010240              move  "Impuesto Electrico"   to  OE-Rpt-Conc-Nombre
010250              move  OE-Bil-Impuesto-Elec (1) to  Oe025-Amount
010260              call  "oe025" using Oe025-WS
010270              move  Oe025-Edited  to  OE-Rpt-Conc-Act
010280              move  OE-Bil-Impuesto-Elec (2) to  Oe025-Amount
010290              call  "oe025" using Oe025-WS
010300              move  Oe025-Edited  to  OE-Rpt-Conc-Prop
010310         when  5
010320              perform  AA1021-Build-Iva-Label thru AA1021-Exit
010330              move  OE-Iva-Label            to  OE-Rpt-Conc-Nombre
010340              move  OE-Bil-Iva (1)         to  Oe025-Amount
010350              call  "oe025" using Oe025-WS
010360              move  Oe025-Edited  to  OE-Rpt-Conc-Act
010370              move  OE-Bil-Iva (2)         to  Oe025-Amount
010380              call  "oe025" using Oe025-WS
010390              move  Oe025-Edited  to  OE-Rpt-Conc-Prop
010400         when  6
010410              move  "Facturacion Total"    to  OE-Rpt-Conc-Nombre
010420              move  OE-Bil-Total-Anual (1) to  Oe025-Amount
010430              call  "oe025" using Oe025-WS
010440              move  Oe025-Edited  to  OE-Rpt-Conc-Act
010450              move  OE-Bil-Total-Anual (2) to  Oe025-Amount
010460              call  "oe025" using Oe025-WS
010470              move  Oe025-Edited  to  OE-Rpt-Conc-Prop
010480     end-evaluate.
010490*
010500     generate OE-Rpt-Conc-Detail.
010510*
010520 AA102-Exit.
010530     exit.
010540*
010550*    Builds "IVA (nn%)" for the concept table row label - report
010560*    spec wants the rate shown, not just the bare word IVA.  Old-
010570*    style zero-suppress test on the edited byte, same idea as
010580*    OE025's own left-justify scan, rather than an intrinsic
010590*    FUNCTION - per ticket OE-355.
010600*
010610 AA1021-Build-Iva-Label.
010620*
010630     compute  OE-Iva-Ipct  rounded = OE-Use-Iva-Pct * 100.
010640     move     OE-Iva-Ipct     to  OE-Iva-Ipct-Ed.
010650     move     spaces          to  OE-Iva-Label.
010660     if       OE-Iva-Ipct-Ed (1:1)  =  space
010670              string  "IVA ("            delimited by size
010680                      OE-Iva-Ipct-Ed (2:1) delimited by size
010690                      "%)"              delimited by size
010700                      into  OE-Iva-Label
010710     else
010720              string  "IVA ("            delimited by size
010730                      OE-Iva-Ipct-Ed     delimited by size
010740                      "%)"              delimited by size
010750                      into  OE-Iva-Label.
010760*
010770 AA1021-Exit.
010780     exit.
010790*
010800 AA103-Print-Month.
010810*
010820     move     OE-Month-Name (OE-Mon-Ix)  to  OE-Rpt-Mon-Label.
010830*
010840     move     OE-Mser-Energia (1, OE-Mon-Ix)  to  Oe025-Amount.
010850     call     "oe025"  using  Oe025-WS.
010860     move     Oe025-Edited  to  OE-Rpt-Mon-Act-Nrg.
010870     move     OE-Mser-Potencia (1, OE-Mon-Ix)  to  Oe025-Amount.
010880     call     "oe025"  using  Oe025-WS.
010890     move     Oe025-Edited  to  OE-Rpt-Mon-Act-Pot.
010900     move     OE-Mser-Impuestos (1, OE-Mon-Ix)  to  Oe025-Amount.
010910     call     "oe025"  using  Oe025-WS.
010920     move     Oe025-Edited  to  OE-Rpt-Mon-Act-Imp.
010930     compute  OE-Pct-Work =
010940              OE-Mser-Energia (1, OE-Mon-Ix) +
010950              OE-Mser-Potencia (1, OE-Mon-Ix) +
010960              OE-Mser-Impuestos (1, OE-Mon-Ix).
010970     move     OE-Pct-Work  to  Oe025-Amount.
010980     call     "oe025"  using  Oe025-WS.
010990     move     Oe025-Edited  to  OE-Rpt-Mon-Act-Tot.
011000*
011010     move     OE-Mser-Energia (2, OE-Mon-Ix)  to  Oe025-Amount.
011020     call     "oe025"  using  Oe025-WS.
011030     move     Oe025-Edited  to  OE-Rpt-Mon-Prop-Nrg.
011040     move     OE-Mser-Potencia (2, OE-Mon-Ix)  to  Oe025-Amount.
011050     call     "oe025"  using  Oe025-WS.
011060     move     Oe025-Edited  to  OE-Rpt-Mon-Prop-Pot.
011070     move     OE-Mser-Impuestos (2, OE-Mon-Ix)  to  Oe025-Amount.
011080     call     "oe025"  using  Oe025-WS.
011090     move     Oe025-Edited  to  OE-Rpt-Mon-Prop-Imp.
011100     compute  OE-Pct-Work =
011110              OE-Mser-Energia (2, OE-Mon-Ix) +
011120              OE-Mser-Potencia (2, OE-Mon-Ix) +
011130              OE-Mser-Impuestos (2, OE-Mon-Ix).
011140     move     OE-Pct-Work  to  Oe025-Amount.
011150     call     "oe025"  using  Oe025-WS.
011160     move     Oe025-Edited  to  OE-Rpt-Mon-Prop-Tot.
011170*
011180     generate OE-Rpt-Mon-Detail.
011190*
011200 AA103-Exit.
011210     exit.
011220*
011230 AA110-Write-Result             section.
011240*******************************************
011250*
011260     move     spaces  to  OE-Results-Record.
011270     move     Study-Id            to  Res-Study-Id.
011280     move     Study-Cups          to  Res-Cups.
011290     move     OE-Bil-Total-Anual (1)  to  Res-Total-Anual-Act.
011300     move     OE-Bil-Total-Anual (2)  to  Res-Total-Anual-Prop.
011310     move     OE-Ahorro-Anual     to  Res-Ahorro-Anual.
011320     move     OE-Ahorro-Mensual   to  Res-Ahorro-Mensual.
011330     move     OE-Ahorro-Pct       to  Res-Ahorro-Pct.
011340     write    OE-Results-Record.
011350*
011360 AA110-Exit.  exit section.
011370*
011380 ZZ900-Run-Footer               section.
011390*******************************************
011400*
011410     move     OE-Rec-Cnt  to  OE-Rpt-Foot-Cnt.
011420     move     OE-Run-Ahorro-Total  to  Oe025-Amount.
011430     call     "oe025"  using  Oe025-WS.
011440     move     Oe025-Edited  to  OE-Rpt-Foot-Ahorro.
011450     terminate  OE-Comparativa-Report.
011460*
011470 ZZ900-Exit.  exit section.
011480*
011490 AA900-Close-Files              section.
011500*******************************************
011510*
011520     close    OE-Study-File
011530              OE-Consumption-File
011540              OE-Price-File
011550              OE-Results-File
011560              Print-File.
011570*
011580 AA900-Exit.  exit section.
011590*
