000010*  Select For Results File.
000020     select  OE-Results-File
000030         assign to "RESULTFL"
000040         organization is line sequential
000050         file status  is OE-Res-Status.
000060*
