000010*  FD For Consumption File.
000020 fd  OE-Consumption-File.
000030     copy "wsoemes.cob".
000040*
