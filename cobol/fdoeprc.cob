000010*  FD For Plan Price File.
000020 fd  OE-Price-File.
000030     copy "wsoeprc.cob".
000040*
