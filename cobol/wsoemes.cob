000010*******************************************
000020*                                          *
000030*  Record Definition For Consumption       *
000040*           File                           *
000050*     12 per study, month order            *
000060*******************************************
000070*  File size 80 bytes.
000080*
000090* 04/01/26 vbc - Created.
000100* 21/01/26 vbc - Kwh widened from 9(5)v99 to 9(6)v99.
000110* 27/04/26 vbc - Added Cons-Read-Type/Cons-Rebill-Sw and the old
000120*                meter-read date so the estimate/rebill flags on
000130*                the source meter feed survive onto this file -
000140*                not used by oe010, which treats every row the
000150*                same.  Ticket OE-196.
000160* 09/08/26 RJC - Added Cons-Old-Unidad-Cd, widened Filler to keep
000170*                the record on a round 80, per ticket OE-362.
000180*
000190 01  OE-Consumption-Record.
000200     03  Cons-Study-Id       pic x(10).
000210     03  Cons-Mes-Num        pic 9(2).
000220*                               01 .. 12.
000230     03  Cons-Read-Type      pic x          value "R".
000240         88  Cons-Read-Real                 value "R".
000250         88  Cons-Read-Estimado             value "E".
000260     03  Cons-Rebill-Sw      pic x          value "N".
000270         88  Cons-Is-Rebill                 value "Y".
000280     03  Cons-Fecha-Lectura  pic x(8).
000290*                               Meter-read date off the source
000300*                               feed - carried for the billing
000310*                               audit trail, not read here.
000320     03  Cons-Kwh            pic 9(6)v9(2)  occurs 6.
000330*                               kWh consumed, periods E1 .. E6.
000340*                               Missing/blank treated as zero.
000350     03  Cons-Old-Unidad-Cd  pic x(2).
000360*                               Pre-metric-conversion unit code -
000370*                               every feed has been kWh since the
000380*                               1990s, byte kept so this record
000390*                               does not have to be reshuffled.
000400     03  filler              pic x(8).
000410*
000420 01  OE-Consumption-Header.
000430*                               Not currently written - kept for
000440*                               symmetry with the shop's other
000450*                               transaction files (cf Hrs-Head-Key).
000460     03  Cons-Hdr-Key        pic x(10)      value spaces.
000470     03  Cons-Hdr-Recs       binary-short unsigned.
000480     03  filler              pic x(52).
000490*
