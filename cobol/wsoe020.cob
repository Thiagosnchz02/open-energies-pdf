000010*******************************************
000020*                                          *
000030*  oe020 - Bill Calculator LINKAGE block   *
000040*                                          *
000050*  Same small self-contained parameter-    *
000060*  block shape as Mapa03-WS used by maps04. *
000070*******************************************
000080*
000090* 10/01/26 vbc - Created.
000100* 25/01/26 vbc - Widened Oe020-Kwh to 9(7)v99 for annual totals.
000110*
000120 01  Oe020-WS.
000130*                                   ---- Inputs ----
000140     03  Oe020-Tarifa           pic x(5).
000150     03  Oe020-Pwr-Flag         pic x         occurs 6.
000160     03  Oe020-Nrg-Flag         pic x         occurs 6.
000170     03  Oe020-Pot-Contrat      pic 9(3)v9(3) occurs 6.
000180     03  Oe020-Kwh-Anual        pic 9(7)v9(2) occurs 6.
000190     03  Oe020-Precio-Potencia  pic 9(3)v9(6) occurs 6.
000200     03  Oe020-Precio-Energia   pic 9(1)v9(6) occurs 6.
000210     03  Oe020-Cargos-Fijos     pic 9(5)v9(2).
000220     03  Oe020-Iva-Pct          pic 9v9(5).
000230     03  Oe020-Ie-Pct           pic 9v9(5).
000240     03  filler                 pic x(04).
000250*                                   ---- Output ----
000260     03  Oe020-Bill.
000270         05  Oe020-Potencia-Anual  pic s9(7)v9(2).
000280         05  Oe020-Energia-Anual   pic s9(7)v9(2).
000290         05  Oe020-Cargos-Fijos-Out pic s9(5)v9(2).
000300         05  Oe020-Impuesto-Elec   pic s9(7)v9(2).
000310         05  Oe020-Iva             pic s9(7)v9(2).
000320         05  Oe020-Total-Anual     pic s9(7)v9(2).
000330         05  Oe020-Total-Mensual   pic s9(7)v9(2).
000340         05  filler                pic x(04).
000350*
