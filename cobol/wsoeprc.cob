000010*******************************************
000020*                                          *
000030*  Record Definition For Plan Price File   *
000040*     2 per study - Actual then Propuesta  *
000050*******************************************
000060*  File size 160 bytes.
000070*
000080* 05/01/26 vbc - Created.
000090* 22/01/26 vbc - Precio-Potencia widened to 9(3)v9(6).
000100* 22/01/26 vbc - Precio-Energia  widened to 9(1)v9(6).
000110* 11/03/26 vbc - Added Price-Rec-Type/Price-Status-Ind, same idea
000120*                as the OE-362 sibling fields on wsoeest, so a
000130*                superseded price row can be flagged without a
000140*                rewrite.  Ticket OE-147.
000150* 19/05/26 vbc - Added Price-Old-Moneda-Cd and Price-Fecha-Vigencia
000160*                for the tariff-history extract - neither is read
000170*                by oe010.  Ticket OE-203.
000180* 09/08/26 RJC - Added Price-Revision-Ctr/Price-Batch-Id, widened
000190*                Filler to keep the record on a round 160, per
000200*                ticket OE-362.
000210*
000220 01  OE-Price-Record.
000230     03  Price-Study-Id         pic x(10).
000240     03  Price-Rec-Type         pic x(2)       value "PR".
000250         88  Price-Rec-Valid                   value "PR".
000260     03  Price-Status-Ind       pic x          value "A".
000270         88  Price-Is-Active                   value "A".
000280         88  Price-Is-Superseded                value "S".
000290     03  Price-Plan-Type        pic x.
000300*                                  A = actual, P = propuesta.
000310     03  Price-Plan-Nombre      pic x(20).
000320     03  Price-Old-Moneda-Cd    pic x(3).
000330*                                  Pre-euro currency code - every
000340*                                  price has been Eur since 1999,
000350*                                  byte kept so this record does
000360*                                  not have to be reshuffled.
000370     03  Price-Fecha-Vigencia   pic x(8).
000380*                                  Effective-from date off the
000390*                                  tariff-history extract, not
000400*                                  read here.
000410     03  Price-Potencia         pic 9(3)v9(6)  occurs 6.
000420*                                  Eur/kW.year, periods P1 .. P6.
000430     03  Price-Energia          pic 9(1)v9(6)  occurs 6.
000440*                                  Eur/kWh, periods E1 .. E6.
000450     03  Price-Cargos-Fijos     pic 9(5)v9(2).
000460*                                  Annual fixed charges, Eur.
000470     03  Price-Revision-Ctr     pic 9(3)       comp-3.
000480     03  Price-Batch-Id         pic x(6).
000490     03  filler                 pic x(4).
000500*
