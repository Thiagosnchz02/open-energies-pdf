000010*****************************************************************
000020*                                                               *
000030*              Tariff Comparison - Bill Calculator              *
000040*                                                               *
000050*****************************************************************
000060*
000070 identification          division.
000080*===============================
000090*
000100 program-id.              oe020.
000110 author.                  R J Carden.
000120 installation.            Open Energies - Tariff Studies.
000130 date-written.            04/01/1986.
000140 date-compiled.
000150 security.                Copyright (C) 1986-2026, Open Energies.
000160*
000170**
000180*    Remarks.            Pure computation, no I/O.  Given the
000190*                        annual kWh per energy period, the
000200*                        contracted kW per power period and one
000210*                        plan's prices, returns the full annual
000220*                        bill breakdown for that plan.
000230*
000240*                        Called once per plan (Actual, then
000250*                        Propuesta) by OE010.
000260**
000270*    Called modules.     None.
000280**
000290*    Error messages used.
000300*                        None - caller has already validated
000310*                        the study before calling this module.
000320**
000330* Changes:
000340* 04/01/86 RJC -     1.00 Created.
000350* 11/02/86 RJC -     1.01 Moved rounding to the seven output
000360*                         fields only, per OE-2 spec review.
000370* 02/09/92 RJC -     1.02 Intermediate work fields widened to
000380*                         V9(6) - 2 decimals was losing pennies
000390*                         over a run of 500+ studies.
000400* 14/03/98 RJC -     1.03 Year 2000 note - no date fields held
000410*                         in this module, nothing to fix for Y2K.
000420* 19/11/99 RJC -     1.04 Confirmed century rollover has no
000430*                         effect on this module - closed OE-Y2K.
000440* 19/11/04 JLH -     1.05 Tidied comments for ticket OE-118.
000450* 06/06/13 RJC -     1.06 Re-pointed comments at Oe020-Bill
000460*                         group after the field rename for
000470*                         ticket OE-204.
000480* 17/08/26 RJC -     1.07 Confirmed VAT base includes fixed
000490*                         charges per ticket OE-341 query.
000500**
000510*****************************************************************
000520*
000530 environment             division.
000540*===============================
000550*
000560 configuration            section.
000570 source-computer.         IBM-370.
000580 object-computer.         IBM-370.
000590 special-names.
000600     class Oe020-Numeric is "0" thru "9".
000610*
000620 input-output             section.
000630*
000640 data                     division.
000650*===============================
000660*
000670 working-storage section.
000680*----------------------
000690*
000700 77  Oe020-Pwr-Ix            pic 9     comp.
000710 77  Oe020-Nrg-Ix            pic 9     comp.
000720 77  Oe020-Tbl-Ix            pic 9     comp.
000730 77  Oe020-Balance-Chk       pic s9(7)v9(6) comp.
000740*
000750*    Accumulators - kept at seven places after the point for
000760*    the life of the run, the seven stored fields are rounded
000770*    to two places only as the very last step.
000780*
000790 01  Oe020-Work.
000800     03  Oe020-W-Power       pic s9(7)v9(6).
000810     03  Oe020-W-Energy      pic s9(7)v9(6).
000820     03  Oe020-W-Tax-Base    pic s9(7)v9(6).
000830     03  Oe020-W-Elec-Tax    pic s9(7)v9(6).
000840     03  Oe020-W-Vat-Base    pic s9(7)v9(6).
000850     03  Oe020-W-Vat         pic s9(7)v9(6).
000860     03  Oe020-W-Total       pic s9(7)v9(6).
000870*
000880*    Table view of the same seven accumulators - used by the
000890*    ZZ800 balance check so a new field dropped into
000900*    Oe020-Work above is picked up automatically.
000910*
000920 01  Oe020-Work-Table redefines Oe020-Work.
000930     03  Oe020-W-Entry       pic s9(7)v9(6) occurs 7.
000940*
000950*    Split views of the two percentage fields - kept from the
000960*    days when a misplaced decimal in the rate file (IE or
000970*    IVA entered as a whole percent rather than a fraction)
000980*    silently doubled a customer's bill.  AA012 tests the
000990*    whole-number part is zero before using the rate.
001000*
001010 01  Oe020-Ie-Edit.
001020     03  Oe020-Ie-Work       pic 9v9(5).
001030 01  Oe020-Ie-Split redefines Oe020-Ie-Edit.
001040     03  Oe020-Ie-Whole      pic 9.
001050     03  Oe020-Ie-Frac       pic 9(5).
001060*
001070 01  Oe020-Iva-Edit.
001080     03  Oe020-Iva-Work      pic 9v9(5).
001090 01  Oe020-Iva-Split redefines Oe020-Iva-Edit.
001100     03  Oe020-Iva-Whole     pic 9.
001110     03  Oe020-Iva-Frac      pic 9(5).
001120*
001130 linkage                  section.
001140*-----------------------
001150*
001160 copy  "wsoe020.cob".
001170*
001180 procedure division  using  Oe020-WS.
001190*===================================
001200*
001210 AA000-Main.
001220****************************************
001230*
001240     move     zero  to  Oe020-W-Power
001250                        Oe020-W-Energy.
001260     move     Oe020-Ie-Pct   to  Oe020-Ie-Work.
001270     move     Oe020-Iva-Pct  to  Oe020-Iva-Work.
001280*
001290     perform  AA011-Power-Period thru AA011-Exit
001300              varying  Oe020-Pwr-Ix  from  1  by  1
001310              until    Oe020-Pwr-Ix  >  6.
001320*
001330     perform  AA012-Energy-Period thru AA012-Exit
001340              varying  Oe020-Nrg-Ix  from  1  by  1
001350              until    Oe020-Nrg-Ix  >  6.
001360*
001370     perform  AA020-Calc-Taxes thru AA020-Exit.
001380     perform  AA030-Round-Output thru AA030-Exit.
001390     perform  ZZ800-Balance-Check thru ZZ800-Exit.
001400*
001410     go       to  AA000-Exit.
001420*
001430 AA011-Power-Period.
001440*
001450     if       Oe020-Pwr-Flag (Oe020-Pwr-Ix) not = "Y"
001460              go to AA011-Exit.
001470*
001480     compute  Oe020-W-Power =
001490              Oe020-W-Power +
001500              (Oe020-Pot-Contrat (Oe020-Pwr-Ix) *
001510               Oe020-Precio-Potencia (Oe020-Pwr-Ix)).
001520*
001530 AA011-Exit.
001540     exit.
001550*
001560 AA012-Energy-Period.
001570*
001580     if       Oe020-Nrg-Flag (Oe020-Nrg-Ix) not = "Y"
001590              go to AA012-Exit.
001600*
001610     compute  Oe020-W-Energy =
001620              Oe020-W-Energy +
001630              (Oe020-Kwh-Anual (Oe020-Nrg-Ix) *
001640               Oe020-Precio-Energia (Oe020-Nrg-Ix)).
001650*
001660 AA012-Exit.
001670     exit.
001680*
001690 AA020-Calc-Taxes.
001700*
001710     compute  Oe020-W-Tax-Base =
001720              Oe020-W-Power + Oe020-W-Energy.
001730*
001740*    Fixed charges are NOT part of the electricity-tax base -
001750*    see BUSINESS RULES, Bill Calculator.
001760*
001770     if       Oe020-Ie-Whole  not = zero
001780              move  zero  to  Oe020-W-Elec-Tax
001790              go to AA020-Exit.
001800*
001810     compute  Oe020-W-Elec-Tax =
001820              Oe020-W-Tax-Base * Oe020-Ie-Pct.
001830*
001840     compute  Oe020-W-Vat-Base =
001850              Oe020-W-Tax-Base + Oe020-W-Elec-Tax +
001860              Oe020-Cargos-Fijos.
001870*
001880     if       Oe020-Iva-Whole  not = zero
001890              move  zero  to  Oe020-W-Vat
001900              go to AA020-Exit.
001910*
001920     compute  Oe020-W-Vat =
001930              Oe020-W-Vat-Base * Oe020-Iva-Pct.
001940*
001950     compute  Oe020-W-Total =
001960              Oe020-W-Vat-Base + Oe020-W-Vat.
001970*
001980 AA020-Exit.
001990     exit.
002000*
002010 AA030-Round-Output.
002020*
002030*    Round only the seven stored fields - every intermediate
002040*    accumulator above has been carried at six decimal places.
002050*
002060     compute  Oe020-Potencia-Anual rounded = Oe020-W-Power.
002070     compute  Oe020-Energia-Anual  rounded = Oe020-W-Energy.
002080     move     Oe020-Cargos-Fijos   to  Oe020-Cargos-Fijos-Out.
002090     compute  Oe020-Impuesto-Elec  rounded = Oe020-W-Elec-Tax.
002100     compute  Oe020-Iva            rounded = Oe020-W-Vat.
002110     compute  Oe020-Total-Anual    rounded = Oe020-W-Total.
002120     compute  Oe020-Total-Mensual  rounded = Oe020-W-Total / 12.
002130*
002140 AA030-Exit.
002150     exit.
002160*
002170*    Old-fashioned cross-footing check - walk the work table and
002180*    confirm Power + Energy + Elec-Tax + Vat nets back to the
002190*    unrounded Total.  Anything out of balance is a coding bug,
002200*    not a data problem, so we just set the check field for the
002210*    caller's debug listing rather than raising an error.
002220*
002230 ZZ800-Balance-Check.
002240*
002250     move     zero  to  Oe020-Balance-Chk.
002260     perform  ZZ810-Add-Entry thru ZZ810-Exit
002270              varying  Oe020-Tbl-Ix  from  1  by  1
002280              until    Oe020-Tbl-Ix  >  3.
002290*
002300     compute  Oe020-Balance-Chk =
002310              Oe020-Balance-Chk + Oe020-W-Vat - Oe020-W-Total.
002320*
002330 ZZ800-Exit.
002340     exit.
002350*
002360 ZZ810-Add-Entry.
002370*
002380     add      Oe020-W-Entry (Oe020-Tbl-Ix)  to  Oe020-Balance-Chk.
002390*
002400 ZZ810-Exit.
002410     exit.
002420*
002430 AA000-Exit.
002440     goback.
002450*
