000010*******************************************
000020*                                          *
000030*  Record Definition For Study Header      *
000040*           (comparativa input)            *
000050*     Uses Study-Id as key                 *
000060*******************************************
000070*  File size 240 bytes.
000080*
000090* 04/01/26 vbc - Created.
000100* 19/01/26 vbc - Added Ie-Pct, dflts moved to wsoetrf.
000110* 02/02/26 vbc - Widened Filler after adding Fecha-Estudio.
000120* 11/03/26 vbc - Added Study-Rec-Type/Study-Status-Ind so a bad
000130*                header can be flagged without a rewrite of the
000140*                whole record, per ticket OE-147.
000150* 19/05/26 vbc - Added Study-Provincia-Cd, Study-Canal-Cd and the
000160*                audit trio (Fecha-Ultima-Act/Usuario-Alta/
000170*                Revision-Ctr) for the new regional rollup job -
000180*                none of these are read by oe010, carried so the
000190*                extract stays one layout.  Ticket OE-203.
000200* 09/08/26 RJC - Added Study-Batch-Id, widened Filler to keep the
000210*                record on a round 240, per ticket OE-362.
000220*
000230 01  OE-Study-Record.
000240     03  Study-Id            pic x(10).
000250     03  Study-Rec-Type      pic x(2)   value "ST".
000260         88  Study-Rec-Valid            value "ST".
000270     03  Study-Status-Ind    pic x      value "A".
000280         88  Study-Is-Active             value "A".
000290         88  Study-Is-Closed             value "C".
000300     03  Study-Tarifa        pic x(5).
000310*                               2.0TD, 3.0TD or 6.1TD only.
000320     03  Study-Old-Tarifa-Cd pic x(3).
000330*                               Superseded by Study-Tarifa above
000340*                               when the tariff codes were
000350*                               re-issued in the 1994 reform - no
000360*                               longer read, left in place so the
000370*                               downstream offsets do not shift.
000380     03  Study-Cliente       pic x(30).
000390*                               Blank means unknown - print "-".
000400     03  Study-Cif           pic x(12).
000410     03  Study-Direccion     pic x(30).
000420     03  Study-Poblacion     pic x(20).
000430     03  Study-Provincia-Cd  pic x(2).
000440*                               Not used by the comparativa
000450*                               report - carried for the
000460*                               regional rollup job only.
000470     03  Study-Cups          pic x(22).
000480     03  Study-Fecha-Estudio pic x(10).
000490*                               Display text, not edited here.
000500     03  Study-Fecha-Ultima-Act pic x(8).
000510     03  Study-Usuario-Alta  pic x(8).
000520     03  Study-Canal-Cd      pic x      value "O".
000530         88  Study-Canal-Oficina        value "O".
000540         88  Study-Canal-Online         value "W".
000550         88  Study-Canal-Comercial      value "C".
000560     03  Study-Pot-Contrat   pic 9(3)v9(3) occurs 6.
000570*                               Contracted kW, periods P1 .. P6.
000580     03  Study-Iva-Pct       pic 9v9(5).
000590*                               Def 0.21000  - vat rate.
000600     03  Study-Ie-Pct        pic 9v9(5).
000610*                               Def 0.05112  - electricity tax.
000620     03  Study-Revision-Ctr  pic 9(3)   comp-3.
000630     03  Study-Batch-Id      pic x(6).
000640     03  filler              pic x(20).
000650*
