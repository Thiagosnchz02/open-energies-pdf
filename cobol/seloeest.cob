000010*  Select For Study Header File.
000020     select  OE-Study-File
000030         assign to "STUDYFL"
000040         organization is line sequential
000050         file status  is OE-Study-Status.
000060*
