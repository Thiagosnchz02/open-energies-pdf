000010*****************************************************************
000020*                                                               *
000030*           Tariff Comparison - Spanish Money/Pct Editor        *
000040*                                                               *
000050*****************************************************************
000060*
000070 identification          division.
000080*===============================
000090*
000100 program-id.              oe025.
000110 author.                  R J Carden.
000120 installation.            Open Energies - Tariff Studies.
000130 date-written.            11/01/1986.
000140 date-compiled.
000150 security.                Copyright (C) 1986-2026, Open Energies.
000160*
000170**
000180*    Remarks.            Edits a signed seven-figure amount
000190*                        into printable Spanish form - comma
000200*                        as the decimal point, space as the
000210*                        thousands break, trailing minus for
000220*                        a negative amount (used on the report
000230*                        for savings shown as a reduction).
000240*
000250*                        Called by OE010 for every money and
000260*                        percentage figure placed on the
000270*                        comparativa report.
000280**
000290*    Called modules.     None.
000300**
000310*    Error messages used.
000320*                        None.
000330**
000340* Changes:
000350* 11/01/86 RJC -     1.00 Created.
000360* 23/04/87 RJC -     1.01 Trailing sign changed from "CR" to a
000370*                         plain minus, per house report standard.
000380* 02/09/92 RJC -     1.02 Split the edited picture into parts so
000390*                         the thousands INSPECT cannot walk into
000400*                         the decimal comma.
000410* 14/03/98 RJC -     1.03 Year 2000 note - no date fields held
000420*                         in this module, nothing to fix for Y2K.
000430* 19/11/99 RJC -     1.04 Confirmed century rollover has no
000440*                         effect on this module - closed OE-Y2K.
000450* 19/11/04 JLH -     1.05 Tidied comments for ticket OE-118.
000460* 30/03/15 RJC -     1.06 Added left-justify of the output field
000470*                         - report columns were losing their
000480*                         leading blanks to the next field.
000490* 09/08/26 RJC -     1.07 Widened the local amount to nine whole
000500*                         figures - a run with large accumulated
000510*                         savings was truncating on the footer
000520*                         line, per ticket OE-355.
000530**
000540*****************************************************************
000550*
000560 environment             division.
000570*===============================
000580*
000590 configuration            section.
000600 source-computer.         IBM-370.
000610 object-computer.         IBM-370.
000620 special-names.
000630     class Oe025-Numeric is "0" thru "9".
000640*
000650 input-output             section.
000660*
000670 data                     division.
000680*===============================
000690*
000700 working-storage section.
000710*----------------------
000720*
000730 77  Oe025-Sub               pic 99    comp.
000740 77  Oe025-Len               pic 99    comp.
000750*
000760*    Local copy of the incoming amount.  Kept apart from the
000770*    LINKAGE field so that AA010 can set it up without any
000780*    risk of disturbing the caller's copy before we are ready
000790*    to hand the edited result back.
000800*
000810 01  Oe025-Local-Amt.
000820     03  Oe025-Work-Amt       pic s9(9)v9(2).
000830*
000840*    Whole/fraction trace view of the same bytes - for the
000850*    debug listing only, never used in arithmetic.
000860*
000870 01  Oe025-Local-Split redefines Oe025-Local-Amt.
000880     03  Oe025-Work-Whole     pic 9(9).
000890     03  Oe025-Work-Frac      pic 9(2).
000900*
000910*    Picture-edited work field - thousands commas and a
000920*    trailing floating minus, house report style.
000930*
000940 01  Oe025-Edit-Work.
000950     03  Oe025-Raw-Edit       pic zzz,zzz,zz9.99-.
000960*
000970*    Same fifteen bytes, split so the comma-to-space sweep
000980*    below touches only the whole-number part and can never
000990*    reach into the decimal point or the sign.
001000*
001010 01  Oe025-Edit-Parts redefines Oe025-Edit-Work.
001020     03  Oe025-Raw-Whole      pic x(11).
001030     03  Oe025-Raw-Point      pic x.
001040     03  Oe025-Raw-Frac       pic xx.
001050     03  Oe025-Raw-Sign       pic x.
001060*
001070 01  Oe025-Out-Work.
001080     03  Oe025-Out-Field      pic x(16).
001090*
001100*    Character table over the assembled output - used by the
001110*    ZZ800 left-justify scan.
001120*
001130 01  Oe025-Out-Table redefines Oe025-Out-Work.
001140     03  Oe025-Out-Char       pic x  occurs 16.
001150*
001160 linkage                  section.
001170*-----------------------
001180*
001190 copy  "wsoe025.cob".
001200*
001210 procedure division  using  Oe025-WS.
001220*===================================
001230*
001240 AA000-Main.
001250****************************************
001260*
001270     move     Oe025-Amount      to  Oe025-Work-Amt.
001280     move     Oe025-Work-Amt    to  Oe025-Raw-Edit.
001290*
001300*    Spanish convention - comma decimal, space thousands.
001310*    The whole-number part only is swept for commas so the
001320*    decimal comma set below is never touched twice.
001330*
001340     inspect  Oe025-Raw-Whole  replacing  all  "," by  " ".
001350     move     ","  to  Oe025-Raw-Point.
001360*
001370     move     spaces  to  Oe025-Out-Field.
001380     move     Oe025-Edit-Work  to  Oe025-Out-Field.
001390*
001400     perform  ZZ800-Left-Justify thru ZZ800-Exit.
001410*
001420     go       to  AA000-Exit.
001430*
001440*    Old-style de-blank - scan for the first non-space byte
001450*    then slide the field down to column one.  Kept as a
001460*    table scan rather than an intrinsic FUNCTION, per house
001470*    standard for this program.
001480*
001490 ZZ800-Left-Justify.
001500*
001510     move     1  to  Oe025-Sub.
001520     perform  ZZ810-Test-Char thru ZZ810-Exit
001530              varying  Oe025-Sub  from  1  by  1
001540              until    Oe025-Sub  >  16
001550              or       Oe025-Out-Char (Oe025-Sub) not = space.
001560*
001570     move     spaces  to  Oe025-Edited.
001580     if       Oe025-Sub  >  16
001590              go to ZZ800-Exit.
001600*
001610     compute  Oe025-Len = 17 - Oe025-Sub.
001620     move     Oe025-Out-Field (Oe025-Sub : Oe025-Len)
001630              to  Oe025-Edited (1 : Oe025-Len).
001640*
001650 ZZ800-Exit.
001660     exit.
001670*
001680 ZZ810-Test-Char.
001690     continue.
001700 ZZ810-Exit.
001710     exit.
001720*
001730 AA000-Exit.
001740     goback.
001750*
