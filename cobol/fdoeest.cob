000010*  FD For Study Header File.
000020 fd  OE-Study-File.
000030     copy "wsoeest.cob".
000040*
