000010*******************************************
000020*                                          *
000030*  oe025 - Spanish Money/Percent Edit       *
000040*           LINKAGE block                  *
000050*******************************************
000060*
000070* 11/01/26 vbc - Created.
000080* 09/08/26 RJC - Widened Oe025-Amount to s9(9)v9(2) - the run
000090*                footer's accumulated savings total could exceed
000100*                9,999,999.99 on a large batch, per ticket OE-355.
000110*
000120 01  Oe025-WS.
000130     03  Oe025-Amount        pic s9(9)v9(2).
000140     03  Oe025-Edited        pic x(16).
000150     03  filler              pic x(04).
000160*
