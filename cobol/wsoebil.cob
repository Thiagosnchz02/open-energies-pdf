000010*******************************************
000020*                                          *
000030*  Working Storage For The Bill            *
000040*    Breakdown - Computed, per plan        *
000050*                                          *
000060*  Embedded at 05 under an 03 that carries *
000070*  OCCURS 2 (1 = Actual, 2 = Propuesta) in  *
000080*  the calling program - see wsoetrf.cob    *
000090*  for the same named-literal/table idiom.  *
000100*******************************************
000110*
000120* 07/01/26 vbc - Created.
000130* 09/08/26 RJC - Added OE-Bil-Recalc-Sw ahead of the filler - a
000140*                spot for AA081 to mark a breakdown recomputed
000150*                after a price correction, same byte position the
000160*                QTD blocks use for their own recalc flag.  No
000170*                caller sets it yet.  Ticket OE-362.
000180*
000190     05  OE-Bil-Potencia-Anual  pic s9(7)v9(2) comp-3.
000200     05  OE-Bil-Energia-Anual   pic s9(7)v9(2) comp-3.
000210     05  OE-Bil-Cargos-Fijos    pic s9(5)v9(2) comp-3.
000220     05  OE-Bil-Impuesto-Elec   pic s9(7)v9(2) comp-3.
000230     05  OE-Bil-Iva             pic s9(7)v9(2) comp-3.
000240     05  OE-Bil-Total-Anual     pic s9(7)v9(2) comp-3.
000250     05  OE-Bil-Total-Mensual   pic s9(7)v9(2) comp-3.
000260     05  OE-Bil-Recalc-Sw       pic x          value "N".
000270         88  OE-Bil-Was-Recalc                value "Y".
000280     05  filler                 pic x(3).
000290*
