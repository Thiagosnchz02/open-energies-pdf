000010*******************************************
000020*                                          *
000030*  Tariff Configuration Table              *
000040*                                          *
000050*  Named literals first (so the defaults   *
000060*  are readable/maintainable), then        *
000070*  REDEFINES as an indexed table for        *
000080*  SEARCH - same idiom as File-Defs-A /     *
000090*  System-File-Names in the ACAS wsnames    *
000100*  copybook.                                *
000110*******************************************
000120*
000130* 09/01/26 vbc - Created.
000140* 24/01/26 vbc - Added Dflt-Iva/Dflt-Ie here rather than a 4th
000150*                "tariff" row - they apply across all three.
000160*
000170 01  OE-Tariff-Defs.
000180     02  OE-Trf-20TD.
000190         03  filler   pic x(5)  value "2.0TD".
000200         03  filler   pic x(6)  value "YYNNNN".
000210*                                   P1,P2 active.
000220         03  filler   pic x(6)  value "YYYNNN".
000230*                                   E1,E2,E3 active.
000240     02  OE-Trf-30TD.
000250         03  filler   pic x(5)  value "3.0TD".
000260         03  filler   pic x(6)  value "YYYYYY".
000270*                                   P1 .. P6 active.
000280         03  filler   pic x(6)  value "YYYYYY".
000290*                                   E1 .. E6 active.
000300     02  OE-Trf-61TD.
000310         03  filler   pic x(5)  value "6.1TD".
000320         03  filler   pic x(6)  value "YYYYYY".
000330         03  filler   pic x(6)  value "YYYYYY".
000340*
000350 01  OE-Tariff-Table redefines OE-Tariff-Defs.
000360     02  OE-Trf-Entry            occurs 3 indexed by OE-Trf-Ix.
000370         03  OE-Trf-Code         pic x(5).
000380         03  OE-Trf-Pwr-Flag     pic x  occurs 6.
000390         03  OE-Trf-Nrg-Flag     pic x  occurs 6.
000400*
000410 01  OE-Tariff-Rates.
000420*                                   System defaults, used when the
000430*                                   study record's own rate is zero.
000440     03  OE-Dflt-Iva-Pct         pic 9v9(5)  value 0.21000.
000450     03  OE-Dflt-Ie-Pct          pic 9v9(5)  value 0.05112.
000460*
