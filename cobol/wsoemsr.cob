000010*******************************************
000020*                                          *
000030*  Working Storage For The Monthly         *
000040*    Series - Computed, per plan/month     *
000050*                                          *
000060*  Mser-Plan (1) = Actual, (2) = Propuesta  *
000070*  Same occurs-within-occurs shape as the  *
000080*  QTD/YTD blocks in wspycoh/wspyhis.       *
000090*******************************************
000100*
000110* 08/01/26 vbc - Created.
000120* 23/01/26 vbc - Split Energia/Potencia/Impuestos out of a single
000130*                Mser-Total so the report grid can source each.
000140* 09/08/26 RJC - Added OE-Mser-Est-Sw so a month built off an
000150*                estimated consumption record (see Cons-Read-Type
000160*                on wsoemes) could be marked on the grid - not set
000170*                by AA073 yet.  Ticket OE-362.
000180*
000190 01  OE-Monthly-Series.
000200     03  OE-Mser-Plan               occurs 2.
000210         05  OE-Mser-Month          occurs 12.
000220             07  OE-Mser-Energia    pic s9(7)v9(2) comp-3.
000230             07  OE-Mser-Potencia   pic s9(7)v9(2) comp-3.
000240             07  OE-Mser-Impuestos  pic s9(7)v9(2) comp-3.
000250             07  OE-Mser-Est-Sw     pic x          value "N".
000260                 88  OE-Mser-Is-Est                value "Y".
000270             07  filler             pic x(1).
000280*
