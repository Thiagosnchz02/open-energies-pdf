000010*  Select For Plan Price File.
000020     select  OE-Price-File
000030         assign to "PRICEFL"
000040         organization is line sequential
000050         file status  is OE-Price-Status.
000060*
