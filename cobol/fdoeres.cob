000010*  FD For Results File.
000020 fd  OE-Results-File.
000030     copy "wsoeres.cob".
000040*
